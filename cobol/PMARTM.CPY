000010******************************************************************        
000020*                 C O P Y   P M A R T M                          *        
000030******************************************************************        
000040* APLICACION  : PATROCINIO DE MARCAS                             *        
000050* COPYBOOK    : PMARTM                                           *        
000060* DESCRIPCION : LAYOUT DEL MAESTRO DE METRICAS CONSOLIDADAS POR  *        
000070*             : ARTISTA.  UN REGISTRO POR ARTISTA, ORDENADO      *        
000080*             : ASCENDENTE POR NOMBRE.  CADA GRUPO DE CAMPOS     *        
000090*             : PROVIENE DE UN FEED EXTERNO DISTINTO (STREAMING, *        
000100*             : VIDEO, ANALITICA DE INDUSTRIA, PRESENCIA WEB Y   *        
000110*             : SENTIMIENTO DE NOTICIAS) YA CONSOLIDADO ANTES DE *        
000120*             : LLEGAR AL PROCESO BATCH DE CALIFICACION.         *        
000130* PROGRAMADOR : J. CHAVEZ (JCH)                                  *        
000140* FECHA       : 03/02/2010                                       *        
000150******************************************************************        
000160*   03/02/2010  JCH  TK-40871  CREACION DEL LAYOUT ORIGINAL      *        
000170*   14/08/2013  RGV  TK-41960  SE AGREGA GRUPO DE PRESENCIA WEB  *        
000180*   22/05/2018  MOL  TK-44210  SE AGREGA GRUPO DE SENTIMIENTO    *        
000190*   11/01/2024  JCH  TK-46650  SE ELIMINA EL RELLENO QUE SE      *        
000200*                              DEJO AL CIERRE DEL GRUPO SN; EL   *        
000210*                              REGISTRO QUEDABA EN 116 BYTES Y   *        
000220*                              EL FEED SIEMPRE ENVIO 111.        *        
000230******************************************************************        
000240 01  AM-REGISTRO-METRICAS.                                                
000250*----------------------------------------------------------------         
000260*    LLAVE DEL REGISTRO                                                   
000270*----------------------------------------------------------------         
000280     05  AM-ARTIST-NAME              PIC X(30).                           
000290*----------------------------------------------------------------         
000300*    GRUPO SP - FEED DE PLATAFORMA DE STREAMING                           
000310*----------------------------------------------------------------         
000320     05  AM-GRUPO-SP.                                                     
000330         10  AM-SP-STATUS            PIC X(01).                           
000340             88  AM-SP-EXITOSO                 VALUE 'S'.                 
000350             88  AM-SP-PARCIAL                 VALUE 'P'.                 
000360             88  AM-SP-FALLIDO                 VALUE 'F'.                 
000370         10  AM-SP-POPULARITY        PIC 9(03).                           
000380         10  AM-SP-FOLLOWERS         PIC 9(10).                           
000390*----------------------------------------------------------------         
000400*    GRUPO YT - FEED DE PLATAFORMA DE VIDEO                               
000410*----------------------------------------------------------------         
000420     05  AM-GRUPO-YT.                                                     
000430         10  AM-YT-STATUS            PIC X(01).                           
000440             88  AM-YT-EXITOSO                 VALUE 'S'.                 
000450             88  AM-YT-PARCIAL                 VALUE 'P'.                 
000460             88  AM-YT-FALLIDO                 VALUE 'F'.                 
000470         10  AM-YT-SUBSCRIBERS       PIC 9(10).                           
000480         10  AM-YT-AVG-VIEWS         PIC 9(10).                           
000490         10  AM-YT-ENGAGEMENT        PIC 9(03)V99.                        
000500*----------------------------------------------------------------         
000510*    GRUPO CM - FEED DE ANALITICA DE INDUSTRIA (CHARTMETRIC)              
000520*----------------------------------------------------------------         
000530     05  AM-GRUPO-CM.                                                     
000540         10  AM-CM-STATUS            PIC X(01).                           
000550             88  AM-CM-EXITOSO                 VALUE 'S'.                 
000560             88  AM-CM-PARCIAL                 VALUE 'P'.                 
000570             88  AM-CM-FALLIDO                 VALUE 'F'.                 
000580         10  AM-CM-RANK              PIC 9(07).                           
000590         10  AM-CM-SCORE             PIC 9(03)V99.                        
000600         10  AM-CM-LISTENERS         PIC 9(10).                           
000610*----------------------------------------------------------------         
000620*    GRUPO WEB - FEED DE PRESENCIA WEB / NOTICIAS                         
000630*----------------------------------------------------------------         
000640     05  AM-GRUPO-WEB.                                                    
000650         10  AM-WEB-STATUS           PIC X(01).                           
000660             88  AM-WEB-EXITOSO                VALUE 'S'.                 
000670             88  AM-WEB-PARCIAL                VALUE 'P'.                 
000680             88  AM-WEB-FALLIDO                VALUE 'F'.                 
000690         10  AM-NEWS-COUNT           PIC 9(03).                           
000700*----------------------------------------------------------------         
000710*    GRUPO SN - EVALUACION DE SENTIMIENTO DE NOTICIAS                     
000720*----------------------------------------------------------------         
000730     05  AM-GRUPO-SN.                                                     
000740         10  AM-SN-SCORE-SIGN        PIC X(01).                           
000750             88  AM-SN-POSITIVO                VALUE '+'.                 
000760             88  AM-SN-NEGATIVO                VALUE '-'.                 
000770         10  AM-SN-SCORE             PIC 9(01)V99.                        
000780         10  AM-SN-CONFIDENCE        PIC 9(01)V99.                        
000790         10  AM-SN-SAMPLE-SIZE       PIC 9(03).                           
000800         10  AM-SN-CATEGORY          PIC X(02).                           
000810             88  AM-SN-MUY-POSITIVO            VALUE 'VP'.                
000820             88  AM-SN-POSITIVO-CAT             VALUE 'PO'.               
000830             88  AM-SN-NEUTRO                  VALUE 'NE'.                
000840             88  AM-SN-NEGATIVO-CAT             VALUE 'NG'.               
000850             88  AM-SN-MUY-NEGATIVO             VALUE 'VN'.               
000860         10  AM-SN-CONCERNS          PIC 9(02).                           
000870*----------------------------------------------------------------         
000880*    FIN DEL REGISTRO - 111 BYTES EN TOTAL (TK-46650). EL FEED            
000890*    CONSOLIDADOR ENTREGA EL REGISTRO COMPLETO SIN HOLGURA; NO SE         
000900*    RELLENA PORQUE UN FILLER AQUI DESCUADRA EL FD DE ARTMET.             
000910*----------------------------------------------------------------         
