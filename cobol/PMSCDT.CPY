000010******************************************************************        
000020*                 C O P Y   P M S C D T                          *        
000030******************************************************************        
000040* APLICACION  : PATROCINIO DE MARCAS                             *        
000050* COPYBOOK    : PMSCDT                                           *        
000060* DESCRIPCION : LAYOUT DEL DETALLE DE CALIFICACION POR ARTISTA,  *        
000070*             : SALIDA DEL PROCESO BATCH DE CALIFICACION.        *        
000080*             : INCLUYE EL DESGLOSE POR COMPONENTE EN EL ORDEN   *        
000090*             : FIJO SP-YT-CM-WB-SN QUE UTILIZA EL MOTOR DE      *        
000100*             : REGLAS (VER PMSC1B01, SECCIONES 7300 A 7700).    *        
000110* PROGRAMADOR : J. CHAVEZ (JCH)                                  *        
000120* FECHA       : 03/02/2010                                       *        
000130******************************************************************        
000140*   03/02/2010  JCH  TK-40871  CREACION DEL LAYOUT ORIGINAL      *        
000150*   09/11/2015  RGV  TK-42877  SE AGREGA VISTA REDEFINIDA POR    *        
000160*                              COMPONENTE PARA FACILITAR         *        
000170*                              MANTENIMIENTO DE PROGRAMAS EN     *        
000180*                              LINEA QUE CONSULTAN ESTE ARCHIVO  *        
000190******************************************************************        
000200 01  SD-REGISTRO-DETALLE.                                                 
000210     05  SD-ARTIST-NAME              PIC X(30).                           
000220     05  SD-FINAL-SCORE              PIC 9(03)V9.                         
000230     05  SD-GRADE                    PIC X(02).                           
000240     05  SD-CONFIDENCE               PIC 9(01)V99.                        
000250*----------------------------------------------------------------         
000260*    DESGLOSE POR COMPONENTE, ORDEN FIJO SP / YT / CM / WB / SN           
000270*----------------------------------------------------------------         
000280     05  SD-TABLA-COMPONENTES OCCURS 5 TIMES                              
000290                              INDEXED BY SD-IDX-COMP.                     
000300         10  SD-COMP-ID              PIC X(02).                           
000310         10  SD-COMP-WEIGHT          PIC 9(01)V99.                        
000320         10  SD-COMP-SCORE           PIC 9(03)V99.                        
000330         10  SD-COMP-STATUS          PIC X(01).                           
000340             88  SD-COMP-EXITOSO               VALUE 'S'.                 
000350             88  SD-COMP-PARCIAL               VALUE 'P'.                 
000360             88  SD-COMP-FALLIDO               VALUE 'F'.                 
000370*----------------------------------------------------------------         
000380*    VISTA REDEFINIDA POR COMPONENTE (TK-42877) - MISMA AREA DE           
000390*    LA TABLA ANTERIOR, NOMBRADA PARA CONSULTA DIRECTA                    
000400*----------------------------------------------------------------         
000410     05  SD-COMPONENTES-NOMBRADOS REDEFINES SD-TABLA-COMPONENTES.         
000420         10  SD-DET-SP.                                                   
000430             15  SD-SP-ID            PIC X(02).                           
000440             15  SD-SP-WEIGHT        PIC 9(01)V99.                        
000450             15  SD-SP-SCORE         PIC 9(03)V99.                        
000460             15  SD-SP-STATUS        PIC X(01).                           
000470         10  SD-DET-YT.                                                   
000480             15  SD-YT-ID            PIC X(02).                           
000490             15  SD-YT-WEIGHT        PIC 9(01)V99.                        
000500             15  SD-YT-SCORE         PIC 9(03)V99.                        
000510             15  SD-YT-STATUS        PIC X(01).                           
000520         10  SD-DET-CM.                                                   
000530             15  SD-CM-ID            PIC X(02).                           
000540             15  SD-CM-WEIGHT        PIC 9(01)V99.                        
000550             15  SD-CM-SCORE         PIC 9(03)V99.                        
000560             15  SD-CM-STATUS        PIC X(01).                           
000570         10  SD-DET-WB.                                                   
000580             15  SD-WB-ID            PIC X(02).                           
000590             15  SD-WB-WEIGHT        PIC 9(01)V99.                        
000600             15  SD-WB-SCORE         PIC 9(03)V99.                        
000610             15  SD-WB-STATUS        PIC X(01).                           
000620         10  SD-DET-SN.                                                   
000630             15  SD-SN-ID            PIC X(02).                           
000640             15  SD-SN-WEIGHT        PIC 9(01)V99.                        
000650             15  SD-SN-SCORE         PIC 9(03)V99.                        
000660             15  SD-SN-STATUS        PIC X(01).                           
000670*----------------------------------------------------------------         
000680*    CONTADORES DE FORTALEZAS / MEJORAS / ALERTAS                         
000690*----------------------------------------------------------------         
000700     05  SD-STRENGTH-COUNT           PIC 9(01).                           
000710     05  SD-IMPROVE-COUNT            PIC 9(01).                           
000720     05  SD-WARNING-COUNT            PIC 9(01).                           
000730     05  FILLER                      PIC X(05).                           
