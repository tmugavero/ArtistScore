000010******************************************************************        
000020* FECHA       : 14/05/1987                                       *        
000030* PROGRAMADOR : R. AGUILAR (RAG)                                 *        
000040* APLICACION  : PATROCINIO DE MARCAS                             *        
000050* PROGRAMA    : PMSC1B01                                         *        
000060* TIPO        : BATCH                                            *        
000070* DESCRIPCION : CALIFICA CADA ARTISTA BAJO EVALUACION DE         *        
000080*             : PATROCINIO CON UN PUNTAJE COMPUESTO 0-100 Y UNA  *        
000090*             : LETRA DE CALIFICACION, A PARTIR DE LAS METRICAS  *        
000100*             : YA CONSOLIDADAS DE LOS CINCO FEEDS DE ORIGEN     *        
000110*             : (STREAMING, VIDEO, ANALITICA DE INDUSTRIA,       *        
000120*             : PRESENCIA WEB Y SENTIMIENTO DE PRENSA). ESCRIBE  *        
000130*             : UN REGISTRO DE DETALLE POR ARTISTA Y UN REPORTE  *        
000140*             : RESUMEN CON TOTALES DE CONTROL.                  *        
000150* ARCHIVOS    : ARTMET=E, SCRDET=S, SCRREP=S                     *        
000160* ACCION (ES) : P=PROCESA EL MAESTRO COMPLETO                    *        
000170* INSTALADO   : 02/06/1987                                       *        
000180* BPM/RATIONAL: 118820                                           *        
000190* NOMBRE      : CALIFICACION DE ARTISTAS PARA PATROCINIO         *        
000200******************************************************************        
000210 IDENTIFICATION DIVISION.                                                 
000220 PROGRAM-ID.    PMSC1B01.                                                 
000230 AUTHOR.        R AGUILAR.                                                
000240 INSTALLATION.  PATROCINIO DE MARCAS.                                     
000250 DATE-WRITTEN.  14/05/1987.                                               
000260 DATE-COMPILED.                                                           
000270 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.                    
000280******************************************************************        
000290*                    B I T A C O R A   D E   C A M B I O S       *        
000300******************************************************************        
000310*   14/05/1987  RAG  SOL-0334  VERSION ORIGINAL. CALIFICA POR    *        
000320*                              CONTEO DE RADIODIFUSION, VENTAS   *        
000330*                              DE DISCO Y RECORTES DE PRENSA.    *        
000340*   09/11/1988  RAG  SOL-0401  SE AGREGA COMPONENTE DE CORREO DE *        
000350*                              AFICIONADOS COMO SENAL DE APOYO.  *        
000360*   22/03/1991  MOL  SOL-0588  REVISION DE TABLA DE PESOS POR    *        
000370*                              COMPONENTE, A PETICION DE MERCADEO*        
000380*   17/01/1994  MOL  SOL-0699  SE AGREGAN BANDAS DE CALIFICACION *        
000390*                              B+ Y C+ (ANTES SOLO A/B/C/D/F).   *        
000400*   03/10/1998  PEC  SOL-0812  REMEDIACION Y2K - AMPLIACION DE   *        
000410*                              TODOS LOS CAMPOS DE ANIO A 4      *        
000420*                              DIGITOS EN LAS FECHAS DE CORRIDA. *        
000430*   28/02/1999  PEC  SOL-0819  PRUEBAS ADICIONALES DE FIN DE     *        
000440*                              SIGLO SOBRE EL CALCULO DE FECHAS. *        
000450*   11/07/2003  JCH  SOL-1042  SE REEMPLAZA EL CONTEO DE         *        
000460*                              RECORTES DE PRENSA POR EL FEED DE *        
000470*                              PRESENCIA WEB (ARTICULOS EN LINEA)*        
000480*   19/09/2007  JCH  SOL-1180  SE REEMPLAZA VENTA DE DISCO POR   *        
000490*                              EL FEED DE VIDEO (SUSCRIPTORES,   *        
000500*                              VISTAS PROMEDIO Y ENGAGEMENT).    *        
000510*   05/04/2012  RGV  SOL-1355  SE REEMPLAZA RADIODIFUSION POR EL *        
000520*                              FEED DE PLATAFORMA DE STREAMING.  *        
000530*   14/08/2016  RGV  SOL-1502  SE AGREGA EL COMPONENTE DE        *        
000540*                              ANALITICA DE INDUSTRIA (RANGO,    *        
000550*                              PUNTAJE PROPIETARIO, OYENTES).    *        
000560*   22/05/2020  MOL  SOL-1699  SE REEMPLAZA EL CORREO DE         *        
000570*                              AFICIONADOS POR EL COMPONENTE DE  *        
000580*                              SENTIMIENTO DE PRENSA (SN).       *        
000590*   30/11/2022  RGV  SOL-1788  SE AGREGA DEGRADACION GRACIOSA DE *        
000600*                              CONFIANZA CUANDO FALLA UN FEED.   *        
000610*   09/03/2024  JCH  SOL-1840  CORRECCION DE REDONDEO EN EL      *        
000620*                              PROMEDIO PONDERADO Y EN CONFIANZA.*        
000630*   10/08/2026  RGV  SOL-1901  CORRECCION: EL DETALLE Y EL      *         
000640*                              REPORTE MOVIAN EL PUNTAJE FINAL  *         
000650*                              SIN REDONDEAR (TRUNCABAN EL      *         
000660*                              DECIMAL). AHORA SE USA COMPUTE   *         
000670*                              ROUNDED IGUAL QUE EN EL PROMEDIO.*         
000680******************************************************************        
000690 ENVIRONMENT DIVISION.                                                    
000700 CONFIGURATION SECTION.                                                   
000710 SPECIAL-NAMES.                                                           
000720     C01 IS TOP-OF-FORM.                                                  
000730 INPUT-OUTPUT SECTION.                                                    
000740 FILE-CONTROL.                                                            
000750*----------------------------------------------------------------         
000760*    MAESTRO DE METRICAS CONSOLIDADAS POR ARTISTA (ENTRADA)               
000770*----------------------------------------------------------------         
000780     SELECT ARTMET  ASSIGN   TO ARTMET                                    
000790            ORGANIZATION     IS SEQUENTIAL                                
000800            FILE STATUS      IS FS-ARTMET.                                
000810*----------------------------------------------------------------         
000820*    DETALLE DE CALIFICACION POR ARTISTA (SALIDA)                         
000830*----------------------------------------------------------------         
000840     SELECT SCRDET  ASSIGN   TO SCRDET                                    
000850            ORGANIZATION     IS SEQUENTIAL                                
000860            FILE STATUS      IS FS-SCRDET.                                
000870*----------------------------------------------------------------         
000880*    REPORTE RESUMEN DE CALIFICACION (SALIDA IMPRESA)                     
000890*----------------------------------------------------------------         
000900     SELECT SCRREP  ASSIGN   TO SCRREP                                    
000910            ORGANIZATION     IS SEQUENTIAL                                
000920            FILE STATUS      IS FS-SCRREP.                                
000930                                                                          
000940 DATA DIVISION.                                                           
000950 FILE SECTION.                                                            
000960******************************************************************        
000970*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *        
000980******************************************************************        
000990*   MAESTRO DE METRICAS CONSOLIDADAS POR ARTISTA                          
001000 FD  ARTMET.                                                              
001010     COPY PMARTM.                                                         
001020*   DETALLE DE CALIFICACION POR ARTISTA                                   
001030 FD  SCRDET.                                                              
001040     COPY PMSCDT.                                                         
001050*   LINEA IMPRESA DEL REPORTE RESUMEN                                     
001060 FD  SCRREP RECORDING MODE F.                                             
001070 01  REG-SCRREP                      PIC X(132).                          
001080                                                                          
001090 WORKING-STORAGE SECTION.                                                 
001100******************************************************************        
001110*   VARIABLES SUELTAS DE CONTROL DE CORRIDA (CONVENCION DE       *        
001120*   NIVEL 77 DE LA CASA, VER TAMBIEN JM47ADM)                    *        
001130******************************************************************        
001140 77  WKS-HORA-INICIO             PIC 9(08) VALUE ZEROES.                  
001150 77  WKS-HORA-FIN                PIC 9(08) VALUE ZEROES.                  
001160 77  WKS-TIEMPO-PROCESO   COMP-3 PIC S9(07) VALUE ZERO.                   
001170******************************************************************        
001180*           RECURSOS DE ESTADO DE ARCHIVOS (FILE STATUS)         *        
001190******************************************************************        
001200 01  WKS-FS-STATUS.                                                       
001210*      MAESTRO DE METRICAS CONSOLIDADAS                                   
001220     05  FS-ARTMET                   PIC 9(02) VALUE ZEROES.              
001230*      DETALLE DE CALIFICACION                                            
001240     05  FS-SCRDET                   PIC 9(02) VALUE ZEROES.              
001250*      REPORTE RESUMEN                                                    
001260     05  FS-SCRREP                   PIC 9(02) VALUE ZEROES.              
001270     05  FILLER                      PIC X(02) VALUE SPACES.              
001280                                                                          
001290******************************************************************        
001300*                 LINEAS DE IMPRESION DEL REPORTE                *        
001310******************************************************************        
001320 COPY PMREPL.                                                             
001330                                                                          
001340******************************************************************        
001350*                  I N D I C A D O R E S   D E   J O B           *        
001360******************************************************************        
001370 01  WKS-FLAGS.                                                           
001380     05  WKS-FIN-ARTMET               PIC X(01) VALUE 'N'.                
001390         88  SI-FIN-ARTMET                       VALUE 'S'.               
001400     05  WKS-CON-ALERTA-ARTISTA       PIC X(01) VALUE 'N'.                
001410         88  SI-CON-ALERTA-ARTISTA               VALUE 'S'.               
001420     05  FILLER                       PIC X(02) VALUE SPACES.             
001430                                                                          
001440******************************************************************        
001450*          CONTADORES Y ACUMULADORES DE CONTROL (COMP)           *        
001460******************************************************************        
001470 01  WKS-CONTADORES.                                                      
001480     05  WKS-CONT-REGISTROS           PIC S9(07) COMP VALUE 0.            
001490     05  WKS-CONT-BANDA-A             PIC S9(07) COMP VALUE 0.            
001500     05  WKS-CONT-BANDA-B             PIC S9(07) COMP VALUE 0.            
001510     05  WKS-CONT-BANDA-C             PIC S9(07) COMP VALUE 0.            
001520     05  WKS-CONT-BANDA-D             PIC S9(07) COMP VALUE 0.            
001530     05  WKS-CONT-BANDA-F             PIC S9(07) COMP VALUE 0.            
001540     05  WKS-CONT-CON-ALERTAS         PIC S9(07) COMP VALUE 0.            
001550     05  WKS-NUM-PAGINA               PIC S9(04) COMP VALUE 0.            
001560     05  WKS-IDX-COMPONENTE           PIC S9(04) COMP VALUE 0.            
001570     05  FILLER                       PIC X(02) VALUE SPACES.             
001580                                                                          
001590 01  WKS-ACUMULADORES.                                                    
001600     05  WKS-SUMA-FINAL               PIC S9(09)V9(04) COMP               
001610                                       VALUE 0.                           
001620     05  WKS-SUMA-PESOS-DISP          PIC S9(03)V9(04) COMP               
001630                                       VALUE 0.                           
001640     05  WKS-SUMA-PONDERADA           PIC S9(07)V9(04) COMP               
001650                                       VALUE 0.                           
001660     05  FILLER                       PIC X(02) VALUE SPACES.             
001670                                                                          
001680******************************************************************        
001690*     RESULTADOS DE COMPONENTE (SP/YT/CM/WB/SN) DE UN ARTISTA    *        
001700******************************************************************        
001710 01  WKS-RESULTADOS-COMPONENTE.                                           
001720     05  WKS-SP-SCORE                 PIC S9(03)V99 COMP VALUE 0.         
001730     05  WKS-SP-STATUS                PIC X(01)     VALUE ' '.            
001740     05  WKS-YT-SCORE                 PIC S9(03)V99 COMP VALUE 0.         
001750     05  WKS-YT-STATUS                PIC X(01)     VALUE ' '.            
001760     05  WKS-CM-SCORE                 PIC S9(03)V99 COMP VALUE 0.         
001770     05  WKS-CM-STATUS                PIC X(01)     VALUE ' '.            
001780     05  WKS-WB-SCORE                 PIC S9(03)V99 COMP VALUE 0.         
001790     05  WKS-WB-STATUS                PIC X(01)     VALUE ' '.            
001800     05  WKS-SN-SCORE                 PIC S9(03)V99 COMP VALUE 0.         
001810     05  WKS-SN-STATUS                PIC X(01)     VALUE ' '.            
001820     05  FILLER                       PIC X(02)     VALUE SPACES.         
001830                                                                          
001840******************************************************************        
001850*          RESULTADO FINAL DEL ARTISTA EN PROCESO                *        
001860******************************************************************        
001870 01  WKS-RESULTADO-FINAL.                                                 
001880     05  WKS-FINAL-SCORE              PIC S9(03)V9(04) COMP               
001890                                       VALUE 0.                           
001900     05  WKS-FINAL-GRADE              PIC X(02) VALUE SPACES.             
001910     05  WKS-FINAL-CONFIDENCE         PIC S9(01)V9(04) COMP               
001920                                       VALUE 0.                           
001930     05  WKS-FORTALEZAS               PIC S9(01) COMP VALUE 0.            
001940     05  WKS-MEJORAS                  PIC S9(01) COMP VALUE 0.            
001950     05  WKS-ALERTAS                  PIC S9(01) COMP VALUE 0.            
001960     05  FILLER                       PIC X(02) VALUE SPACES.             
001970                                                                          
001980******************************************************************        
001990*     PARAMETROS DE TRABAJO DE LOS NORMALIZADORES (SCORE-CALC)  *         
002000******************************************************************        
002010 01  WKS-PARAMETROS-NORMALIZA.                                            
002020     05  WKS-NORM-VALOR               PIC S9(10)      COMP                
002030                                       VALUE 0.                           
002040     05  WKS-NORM-MINIMO              PIC S9(10)      COMP                
002050                                       VALUE 0.                           
002060     05  WKS-NORM-MAXIMO              PIC S9(10)      COMP                
002070                                       VALUE 0.                           
002080     05  WKS-NORM-LOG-MIN             PIC S9(03)V9(06) COMP               
002090                                       VALUE 0.                           
002100     05  WKS-NORM-LOG-MAX             PIC S9(03)V9(06) COMP               
002110                                       VALUE 0.                           
002120     05  WKS-NORM-LOG10-VALOR         PIC S9(03)V9(06) COMP               
002130                                       VALUE 0.                           
002140     05  WKS-NORM-RESULTADO           PIC S9(03)V9(04) COMP               
002150                                       VALUE 0.                           
002160     05  FILLER                       PIC X(02) VALUE SPACES.             
002170                                                                          
002180******************************************************************        
002190*    RECURSOS DEL CALCULO DE LOGARITMO BASE 10 (SIN FUNCTION)    *        
002200*    METODO: REDUCCION DE RANGO A (1,2) MAS SERIE DE LN A TRAVES *        
002210*    DE ARCTANH; log10(X) = LN(X) / LN(10)                       *        
002220******************************************************************        
002230 01  WKS-LOG10-CONSTANTES.                                                
002240     05  WKS-LN2                      PIC S9(01)V9(09) COMP               
002250                                       VALUE 0.693147181.                 
002260     05  WKS-LN10                     PIC S9(01)V9(09) COMP               
002270                                       VALUE 2.302585093.                 
002280     05  FILLER                       PIC X(02) VALUE SPACES.             
002290                                                                          
002300 01  WKS-LOG10-TRABAJO.                                                   
002310     05  WKS-LOG-F                    PIC S9(04)V9(09) COMP               
002320                                       VALUE 0.                           
002330     05  WKS-LOG-K                    PIC S9(04)      COMP                
002340                                       VALUE 0.                           
002350     05  WKS-LOG-U                    PIC S9(01)V9(09) COMP               
002360                                       VALUE 0.                           
002370     05  WKS-LOG-U2                   PIC S9(01)V9(09) COMP               
002380                                       VALUE 0.                           
002390     05  WKS-LOG-TERMINO              PIC S9(01)V9(09) COMP               
002400                                       VALUE 0.                           
002410     05  WKS-LOG-SUMA                 PIC S9(01)V9(09) COMP               
002420                                       VALUE 0.                           
002430     05  WKS-LOG-LN-F                 PIC S9(02)V9(09) COMP               
002440                                       VALUE 0.                           
002450     05  WKS-LOG-LN-VALOR             PIC S9(04)V9(09) COMP               
002460                                       VALUE 0.                           
002470     05  FILLER                       PIC X(02) VALUE SPACES.             
002480                                                                          
002490******************************************************************        
002500*        TABLA DE UMBRALES DEL COMPONENTE CM (RANGO)             *        
002510******************************************************************        
002520 01  WKS-PUNTAJE-RANGO-TRABAJO.                                           
002530     05  WKS-CM-RANK-ENTRADA          PIC S9(07)      COMP                
002540                                       VALUE 0.                           
002550     05  WKS-CM-RANK-SCORE            PIC S9(03)V9(04) COMP               
002560                                       VALUE 0.                           
002570     05  WKS-CM-SUMA                  PIC S9(03)V9(04) COMP               
002580                                       VALUE 0.                           
002590     05  WKS-CM-INCLUIDOS             PIC S9(01)      COMP                
002600                                       VALUE 0.                           
002610     05  FILLER                       PIC X(02) VALUE SPACES.             
002620                                                                          
002630******************************************************************        
002640*    TABLA DE UMBRALES MIN/MEDIO/MAX POR FEED (INFORMATIVA)      *        
002650*    ORDEN: SUSCRIPTORES, SEGUIDORES, VISTAS, NOTICIAS           *        
002660******************************************************************        
002670 01  WKS-TABLA-UMBRALES.                                                  
002680     05  WKS-UMBRAL-ENTRADA OCCURS 4 TIMES                                
002690                            INDEXED BY WKS-IDX-UMBRAL.                    
002700         10  WKS-UMBRAL-MINIMO        PIC 9(10).                          
002710         10  WKS-UMBRAL-MEDIO         PIC 9(10).                          
002720         10  WKS-UMBRAL-MAXIMO        PIC 9(10).                          
002730         10  FILLER                   PIC X(02).                          
002740 01  WKS-TABLA-UMBRALES-PLANA REDEFINES WKS-TABLA-UMBRALES.               
002750     05  WKS-UMBRAL-GRUPO-PLANO OCCURS 4 TIMES.                           
002760         10  WKS-UMBRAL-VALOR-PLANO   PIC 9(10) OCCURS 3 TIMES.           
002770         10  FILLER                   PIC X(02).                          
002780                                                                          
002790******************************************************************        
002800*        SENTIMIENTO - VALOR CON SIGNO Y VARIABLES DE APOYO      *        
002810******************************************************************        
002820 01  WKS-SENTIMIENTO-TRABAJO.                                             
002830     05  WKS-SN-VALOR-CON-SIGNO       PIC S9(01)V99 COMP                  
002840                                       VALUE 0.                           
002850     05  WKS-SN-BASE                  PIC S9(03)V9(04) COMP               
002860                                       VALUE 0.                           
002870     05  WKS-SN-PONDERADO             PIC S9(03)V9(04) COMP               
002880                                       VALUE 0.                           
002890     05  WKS-SN-CASTIGO               PIC S9(03)V9(04) COMP               
002900                                       VALUE 0.                           
002910     05  FILLER                       PIC X(02) VALUE SPACES.             
002920                                                                          
002930******************************************************************        
002940*      ENGRANAJE DEL COMPONENTE YT (ENGAGEMENT LIMITADO A 25)    *        
002950******************************************************************        
002960 01  WKS-YT-TRABAJO.                                                      
002970     05  WKS-YT-NORM-SUBS             PIC S9(03)V9(04) COMP               
002980                                       VALUE 0.                           
002990     05  WKS-YT-NORM-VISTAS           PIC S9(03)V9(04) COMP               
003000                                       VALUE 0.                           
003010     05  WKS-YT-ENGAGEMENT-TOPE       PIC S9(03)V99    COMP               
003020                                       VALUE 0.                           
003030     05  FILLER                       PIC X(02) VALUE SPACES.             
003040                                                                          
003050******************************************************************        
003060*          FECHA DE SISTEMA PARA EL ENCABEZADO DEL REPORTE       *        
003070******************************************************************        
003080 01  WKS-FECHA-SISTEMA                PIC 9(08) VALUE ZEROES.             
003090 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.                     
003100     05  WKS-FS-ANIO                  PIC 9(04).                          
003110     05  WKS-FS-MES                   PIC 9(02).                          
003120     05  WKS-FS-DIA                   PIC 9(02).                          
003130 01  WKS-FECHA-EDITADA.                                                   
003140     05  WKS-FE-MES                   PIC 9(02).                          
003150     05  FILLER                       PIC X(01) VALUE '/'.                
003160     05  WKS-FE-DIA                   PIC 9(02).                          
003170     05  FILLER                       PIC X(01) VALUE '/'.                
003180     05  WKS-FE-ANIO                  PIC 9(04).                          
003190                                                                          
003200******************************************************************        
003210*      MASCARA DE CONTADORES PARA EL BLOQUE DE DISPLAY FINAL     *        
003220******************************************************************        
003230 01  WKS-MASCARA-CONTADOR             PIC ZZZ,ZZ9 VALUE ZEROES.           
003240 01  WKS-MASCARA-R REDEFINES WKS-MASCARA-CONTADOR.                        
003250     05  WKS-MASCARA-ALFA             PIC X(07).                          
003260                                                                          
003270******************************************************************        
003280*                     P R O C E D U R E   D I V I S I O N        *        
003290******************************************************************        
003300 PROCEDURE DIVISION.                                                      
003310******************************************************************        
003320*                    S E C C I O N   P R I N C I P A L           *        
003330******************************************************************        
003340 0000-PRINCIPAL.                                                          
003350     PERFORM 0100-INICIALIZA-UMBRALES THRU 0100-INICIALIZA-UMBRALES-E     
003360     PERFORM 1000-APERTURA-ARCHIVOS   THRU 1000-APERTURA-ARCHIVOS-E       
003370     PERFORM 2000-IMPRIME-ENCABEZADOS THRU 2000-IMPRIME-ENCABEZADOS-E     
003380     PERFORM 3000-LEE-ARTMET          THRU 3000-LEE-ARTMET-E              
003390     PERFORM 3100-PROCESA-ARTISTA THRU 3100-PROCESA-ARTISTA-E             
003400             UNTIL SI-FIN-ARTMET                                          
003410     PERFORM 6000-IMPRIME-TOTALES     THRU 6000-IMPRIME-TOTALES-E         
003420     PERFORM 6100-DISPLAY-ESTADISTICAS THRU 6100-DISPLAY-ESTADISTICAS-E   
003430     PERFORM 9000-CIERRA-ARCHIVOS     THRU 9000-CIERRA-ARCHIVOS-E         
003440     STOP RUN.                                                            
003450                                                                          
003460******************************************************************        
003470*    CARGA LA TABLA DE UMBRALES INFORMATIVOS (VER SPEC DE REGLAS)*        
003480******************************************************************        
003490 0100-INICIALIZA-UMBRALES.                                                
003500     MOVE     1000    TO WKS-UMBRAL-MINIMO (1)                            
003510     MOVE   100000    TO WKS-UMBRAL-MEDIO  (1)                            
003520     MOVE 50000000    TO WKS-UMBRAL-MAXIMO (1)                            
003530     MOVE     5000    TO WKS-UMBRAL-MINIMO (2)                            
003540     MOVE   500000    TO WKS-UMBRAL-MEDIO  (2)                            
003550     MOVE 200000000   TO WKS-UMBRAL-MAXIMO (2)                            
003560     MOVE    10000    TO WKS-UMBRAL-MINIMO (3)                            
003570     MOVE  1000000    TO WKS-UMBRAL-MEDIO  (3)                            
003580     MOVE 100000000   TO WKS-UMBRAL-MAXIMO (3)                            
003590     MOVE        1    TO WKS-UMBRAL-MINIMO (4)                            
003600     MOVE       10    TO WKS-UMBRAL-MEDIO  (4)                            
003610     MOVE       50    TO WKS-UMBRAL-MAXIMO (4).                           
003620 0100-INICIALIZA-UMBRALES-E. EXIT.                                        
003630                                                                          
003640******************************************************************        
003650*                   A P E R T U R A   D E   A R C H I V O S      *        
003660******************************************************************        
003670 1000-APERTURA-ARCHIVOS.                                                  
003680     OPEN INPUT  ARTMET                                                   
003690     OPEN OUTPUT SCRDET                                                   
003700     OPEN OUTPUT SCRREP                                                   
003710                                                                          
003720     IF FS-ARTMET NOT = 0                                                 
003730        DISPLAY '****************************************'                
003740        DISPLAY '*  ERROR AL ABRIR ARCHIVO ARTMET        *'               
003750        DISPLAY '*  FILE STATUS: ' FS-ARTMET                              
003760        DISPLAY '****************************************'                
003770        MOVE 91 TO RETURN-CODE                                            
003780        STOP RUN                                                          
003790     END-IF                                                               
003800                                                                          
003810     IF FS-SCRDET NOT = 0                                                 
003820        DISPLAY '****************************************'                
003830        DISPLAY '*  ERROR AL ABRIR ARCHIVO SCRDET        *'               
003840        DISPLAY '*  FILE STATUS: ' FS-SCRDET                              
003850        DISPLAY '****************************************'                
003860        MOVE 91 TO RETURN-CODE                                            
003870        STOP RUN                                                          
003880     END-IF                                                               
003890                                                                          
003900     IF FS-SCRREP NOT = 0                                                 
003910        DISPLAY '****************************************'                
003920        DISPLAY '*  ERROR AL ABRIR ARCHIVO SCRREP        *'               
003930        DISPLAY '*  FILE STATUS: ' FS-SCRREP                              
003940        DISPLAY '****************************************'                
003950        MOVE 91 TO RETURN-CODE                                            
003960        STOP RUN                                                          
003970     END-IF                                                               
003980                                                                          
003990     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD                          
004000     MOVE WKS-FS-MES  TO WKS-FE-MES                                       
004010     MOVE WKS-FS-DIA  TO WKS-FE-DIA                                       
004020     MOVE WKS-FS-ANIO TO WKS-FE-ANIO                                      
004030     ACCEPT WKS-HORA-INICIO FROM TIME.                                    
004040 1000-APERTURA-ARCHIVOS-E. EXIT.                                          
004050                                                                          
004060******************************************************************        
004070*               I M P R E S I O N   D E   E N C A B E Z A D O S  *        
004080******************************************************************        
004090 2000-IMPRIME-ENCABEZADOS.                                                
004100     ADD 1 TO WKS-NUM-PAGINA                                              
004110     MOVE WKS-FECHA-EDITADA  TO WKS-ENC1-FECHA                            
004120     MOVE WKS-NUM-PAGINA     TO WKS-ENC1-PAGINA                           
004130     WRITE REG-SCRREP FROM WKS-LIN-ENCABEZADO-1                           
004140           AFTER ADVANCING TOP-OF-FORM                                    
004150     WRITE REG-SCRREP FROM WKS-LIN-EN-BLANCO                              
004160           AFTER ADVANCING 1 LINE                                         
004170     WRITE REG-SCRREP FROM WKS-LIN-ENCABEZADO-2                           
004180           AFTER ADVANCING 1 LINE                                         
004190     WRITE REG-SCRREP FROM WKS-LIN-ENCABEZADO-3                           
004200           AFTER ADVANCING 1 LINE.                                        
004210 2000-IMPRIME-ENCABEZADOS-E. EXIT.                                        
004220                                                                          
004230******************************************************************        
004240*                 L E C T U R A   D E L   M A E S T R O          *        
004250******************************************************************        
004260 3000-LEE-ARTMET.                                                         
004270     READ ARTMET                                                          
004280          AT END                                                          
004290             MOVE 'S' TO WKS-FIN-ARTMET                                   
004300             GO TO 3000-LEE-ARTMET-E                                      
004310     END-READ                                                             
004320     IF FS-ARTMET NOT = 0 AND NOT = 10                                    
004330        DISPLAY '*** ERROR DE LECTURA EN ARTMET, STATUS: '                
004340                FS-ARTMET                                                 
004350        MOVE 'S' TO WKS-FIN-ARTMET                                        
004360     END-IF.                                                              
004370 3000-LEE-ARTMET-E. EXIT.                                                 
004380                                                                          
004390******************************************************************        
004400*      P R O C E S A   U N   A R T I S T A   ( P O R   R E G )   *        
004410******************************************************************        
004420 3100-PROCESA-ARTISTA.                                                    
004430     PERFORM 7300-CALCULA-SP  THRU 7300-CALCULA-SP-E                      
004440     PERFORM 7400-CALCULA-YT  THRU 7400-CALCULA-YT-E                      
004450     PERFORM 7500-CALCULA-CM  THRU 7500-CALCULA-CM-E                      
004460     PERFORM 7600-CALCULA-WB  THRU 7600-CALCULA-WB-E                      
004470     PERFORM 7700-CALCULA-SN  THRU 7700-CALCULA-SN-E                      
004480     PERFORM 7800-PROMEDIO-PONDERADO   THRU 7800-PROMEDIO-PONDERADO-E     
004490     PERFORM 7900-ASIGNA-CALIFICACION  THRU 7900-ASIGNA-CALIFICACION-E    
004500     PERFORM 8000-DERIVA-INDICADORES   THRU 8000-DERIVA-INDICADORES-E     
004510     PERFORM 4000-ESCRIBE-DETALLE      THRU 4000-ESCRIBE-DETALLE-E        
004520     PERFORM 4100-IMPRIME-DETALLE      THRU 4100-IMPRIME-DETALLE-E        
004530     PERFORM 5000-ACUMULA-TOTALES      THRU 5000-ACUMULA-TOTALES-E        
004540     PERFORM 3000-LEE-ARTMET           THRU 3000-LEE-ARTMET-E.            
004550 3100-PROCESA-ARTISTA-E. EXIT.                                            
004560                                                                          
004570******************************************************************        
004580*          E S C R I B E   E L   R E G I S T R O   D E T A L L E *        
004590******************************************************************        
004600 4000-ESCRIBE-DETALLE.                                                    
004610     INITIALIZE SD-REGISTRO-DETALLE                                       
004620     MOVE AM-ARTIST-NAME       TO SD-ARTIST-NAME                          
004630     COMPUTE SD-FINAL-SCORE ROUNDED = WKS-FINAL-SCORE                     
004640     MOVE WKS-FINAL-GRADE      TO SD-GRADE                                
004650     COMPUTE SD-CONFIDENCE ROUNDED = WKS-FINAL-CONFIDENCE                 
004660                                                                          
004670     MOVE 'SP' TO SD-COMP-ID (1)                                          
004680     MOVE 0.35 TO SD-COMP-WEIGHT (1)                                      
004690     MOVE WKS-SP-SCORE  TO SD-COMP-SCORE (1)                              
004700     MOVE WKS-SP-STATUS TO SD-COMP-STATUS (1)                             
004710                                                                          
004720     MOVE 'YT' TO SD-COMP-ID (2)                                          
004730     MOVE 0.30 TO SD-COMP-WEIGHT (2)                                      
004740     MOVE WKS-YT-SCORE  TO SD-COMP-SCORE (2)                              
004750     MOVE WKS-YT-STATUS TO SD-COMP-STATUS (2)                             
004760                                                                          
004770     MOVE 'CM' TO SD-COMP-ID (3)                                          
004780     MOVE 0.25 TO SD-COMP-WEIGHT (3)                                      
004790     MOVE WKS-CM-SCORE  TO SD-COMP-SCORE (3)                              
004800     MOVE WKS-CM-STATUS TO SD-COMP-STATUS (3)                             
004810                                                                          
004820     MOVE 'WB' TO SD-COMP-ID (4)                                          
004830     MOVE 0.03 TO SD-COMP-WEIGHT (4)                                      
004840     MOVE WKS-WB-SCORE  TO SD-COMP-SCORE (4)                              
004850     MOVE WKS-WB-STATUS TO SD-COMP-STATUS (4)                             
004860                                                                          
004870     MOVE 'SN' TO SD-COMP-ID (5)                                          
004880     MOVE 0.07 TO SD-COMP-WEIGHT (5)                                      
004890     MOVE WKS-SN-SCORE  TO SD-COMP-SCORE (5)                              
004900     MOVE WKS-SN-STATUS TO SD-COMP-STATUS (5)                             
004910                                                                          
004920     MOVE WKS-FORTALEZAS TO SD-STRENGTH-COUNT                             
004930     MOVE WKS-MEJORAS    TO SD-IMPROVE-COUNT                              
004940     MOVE WKS-ALERTAS    TO SD-WARNING-COUNT                              
004950                                                                          
004960     WRITE SD-REGISTRO-DETALLE                                            
004970     IF FS-SCRDET NOT = 0                                                 
004980        DISPLAY '*** ERROR AL GRABAR SCRDET, STATUS: '                    
004990                FS-SCRDET ' ARTISTA: ' AM-ARTIST-NAME                     
005000     END-IF.                                                              
005010 4000-ESCRIBE-DETALLE-E. EXIT.                                            
005020                                                                          
005030******************************************************************        
005040*          I M P R I M E   L A   L I N E A   D E   D E T A L L E *        
005050******************************************************************        
005060 4100-IMPRIME-DETALLE.                                                    
005070     MOVE SPACES               TO WKS-LIN-DETALLE                         
005080     MOVE AM-ARTIST-NAME       TO WKS-DET-NOMBRE                          
005090     MOVE WKS-SP-SCORE         TO WKS-DET-SP                              
005100     MOVE WKS-YT-SCORE         TO WKS-DET-YT                              
005110     MOVE WKS-CM-SCORE         TO WKS-DET-CM                              
005120     MOVE WKS-WB-SCORE         TO WKS-DET-WB                              
005130     MOVE WKS-SN-SCORE         TO WKS-DET-SN                              
005140     COMPUTE WKS-DET-FINAL ROUNDED = WKS-FINAL-SCORE                      
005150     MOVE WKS-FINAL-GRADE      TO WKS-DET-GRADE                           
005160     COMPUTE WKS-DET-CONF ROUNDED = WKS-FINAL-CONFIDENCE                  
005170     MOVE WKS-ALERTAS          TO WKS-DET-WARN                            
005180     WRITE REG-SCRREP FROM WKS-LIN-DETALLE                                
005190           AFTER ADVANCING 1 LINE.                                        
005200 4100-IMPRIME-DETALLE-E. EXIT.                                            
005210                                                                          
005220******************************************************************        
005230*        A C U M U L A   T O T A L E S   D E   C O N T R O L     *        
005240******************************************************************        
005250 5000-ACUMULA-TOTALES.                                                    
005260     ADD 1 TO WKS-CONT-REGISTROS                                          
005270     ADD WKS-FINAL-SCORE TO WKS-SUMA-FINAL                                
005280                                                                          
005290     EVALUATE TRUE                                                        
005300        WHEN WKS-FINAL-GRADE = 'A+' OR 'A '                               
005310           ADD 1 TO WKS-CONT-BANDA-A                                      
005320        WHEN WKS-FINAL-GRADE = 'B+' OR 'B '                               
005330           ADD 1 TO WKS-CONT-BANDA-B                                      
005340        WHEN WKS-FINAL-GRADE = 'C+' OR 'C '                               
005350           ADD 1 TO WKS-CONT-BANDA-C                                      
005360        WHEN WKS-FINAL-GRADE = 'D '                                       
005370           ADD 1 TO WKS-CONT-BANDA-D                                      
005380        WHEN OTHER                                                        
005390           ADD 1 TO WKS-CONT-BANDA-F                                      
005400     END-EVALUATE                                                         
005410                                                                          
005420     IF SI-CON-ALERTA-ARTISTA                                             
005430        ADD 1 TO WKS-CONT-CON-ALERTAS                                     
005440     END-IF                                                               
005450     MOVE 'N' TO WKS-CON-ALERTA-ARTISTA.                                  
005460 5000-ACUMULA-TOTALES-E. EXIT.                                            
005470                                                                          
005480******************************************************************        
005490*              I M P R E S I O N   D E L   B L O Q U E           *        
005500*              D E   T O T A L E S   D E L   R E P O R T E       *        
005510******************************************************************        
005520 6000-IMPRIME-TOTALES.                                                    
005530     IF WKS-CONT-REGISTROS = 0                                            
005540        MOVE 0 TO WKS-TOT-PROMEDIO                                        
005550     ELSE                                                                 
005560        COMPUTE WKS-TOT-PROMEDIO ROUNDED =                                
005570                WKS-SUMA-FINAL / WKS-CONT-REGISTROS                       
005580     END-IF                                                               
005590                                                                          
005600     MOVE WKS-CONT-REGISTROS  TO WKS-TOT-REGISTROS                        
005610     MOVE WKS-CONT-BANDA-A    TO WKS-TOT-BANDA-A                          
005620     MOVE WKS-CONT-BANDA-B    TO WKS-TOT-BANDA-B                          
005630     MOVE WKS-CONT-BANDA-C    TO WKS-TOT-BANDA-C                          
005640     MOVE WKS-CONT-BANDA-D    TO WKS-TOT-BANDA-D                          
005650     MOVE WKS-CONT-BANDA-F    TO WKS-TOT-BANDA-F                          
005660     MOVE WKS-CONT-CON-ALERTAS TO WKS-TOT-CON-ALERTAS                     
005670                                                                          
005680     WRITE REG-SCRREP FROM WKS-LIN-EN-BLANCO                              
005690           AFTER ADVANCING 1 LINE                                         
005700     WRITE REG-SCRREP FROM WKS-LIN-SEPARADOR                              
005710           AFTER ADVANCING 1 LINE                                         
005720     WRITE REG-SCRREP FROM WKS-LIN-TOTAL-1                                
005730           AFTER ADVANCING 1 LINE                                         
005740     WRITE REG-SCRREP FROM WKS-LIN-TOTAL-2                                
005750           AFTER ADVANCING 1 LINE                                         
005760     WRITE REG-SCRREP FROM WKS-LIN-TOTAL-3                                
005770           AFTER ADVANCING 1 LINE.                                        
005780 6000-IMPRIME-TOTALES-E. EXIT.                                            
005790                                                                          
005800******************************************************************        
005810*     BLOQUE DE ESTADISTICAS EN CONSOLA PARA EL OPERADOR         *        
005820******************************************************************        
005830 6100-DISPLAY-ESTADISTICAS.                                               
005840     DISPLAY '******************************************'                 
005850     MOVE    WKS-CONT-REGISTROS TO WKS-MASCARA-CONTADOR                   
005860     DISPLAY 'ARTISTAS PROCESADOS:        ' WKS-MASCARA-ALFA              
005870     MOVE    WKS-CONT-BANDA-A   TO WKS-MASCARA-CONTADOR                   
005880     DISPLAY 'TOTAL BANDA A (A+/A):        ' WKS-MASCARA-ALFA             
005890     MOVE    WKS-CONT-BANDA-F   TO WKS-MASCARA-CONTADOR                   
005900     DISPLAY 'TOTAL BANDA F:               ' WKS-MASCARA-ALFA             
005910     MOVE    WKS-CONT-CON-ALERTAS TO WKS-MASCARA-CONTADOR                 
005920     DISPLAY 'ARTISTAS CON ALERTAS DE DATOS:' WKS-MASCARA-ALFA            
005930     ACCEPT   WKS-HORA-FIN FROM TIME                                      
005940     COMPUTE  WKS-TIEMPO-PROCESO =                                        
005950              WKS-HORA-FIN - WKS-HORA-INICIO                              
005960     DISPLAY 'TIEMPO DE PROCESO (HHMMSSCC):' WKS-TIEMPO-PROCESO           
005970     DISPLAY '******************************************'.                
005980 6100-DISPLAY-ESTADISTICAS-E. EXIT.                                       
005990                                                                          
006000******************************************************************        
006010*                     C I E R R E   D E   A R C H I V O S        *        
006020******************************************************************        
006030 9000-CIERRA-ARCHIVOS.                                                    
006040     CLOSE ARTMET                                                         
006050     CLOSE SCRDET                                                         
006060     CLOSE SCRREP.                                                        
006070 9000-CIERRA-ARCHIVOS-E. EXIT.                                            
006080                                                                          
006090******************************************************************        
006100*   7100 - NORMALIZADOR LOGARITMICO (LOG-NORMALIZE DEL SPEC)     *        
006110*   ENTRA : WKS-NORM-VALOR, WKS-NORM-MINIMO, WKS-NORM-MAXIMO,    *        
006120*           WKS-NORM-LOG-MIN, WKS-NORM-LOG-MAX (PRECALCULADOS)  *         
006130*   SALE  : WKS-NORM-RESULTADO (0-100)                          *         
006140******************************************************************        
006150 7100-NORMALIZA-LOG.                                                      
006160     IF WKS-NORM-VALOR <= WKS-NORM-MINIMO                                 
006170        MOVE 0 TO WKS-NORM-RESULTADO                                      
006180     ELSE                                                                 
006190        IF WKS-NORM-VALOR >= WKS-NORM-MAXIMO                              
006200           MOVE 100 TO WKS-NORM-RESULTADO                                 
006210        ELSE                                                              
006220           PERFORM 7150-CALCULA-LOG10 THRU 7150-CALCULA-LOG10-E           
006230           COMPUTE WKS-NORM-RESULTADO ROUNDED =                           
006240              ((WKS-NORM-LOG10-VALOR - WKS-NORM-LOG-MIN) /                
006250               (WKS-NORM-LOG-MAX - WKS-NORM-LOG-MIN)) * 100               
006260        END-IF                                                            
006270     END-IF.                                                              
006280 7100-NORMALIZA-LOG-E. EXIT.                                              
006290                                                                          
006300******************************************************************        
006310*   7150 - LOGARITMO BASE 10 DE WKS-NORM-VALOR, SIN INTRINSICOS  *        
006320*   REDUCCION: X = F * 2**K CON F EN (1,2)                      *         
006330*   SERIE   : U = (F-1)/(F+1) ; LN(F) = 2*(U+U3/3+U5/5+U7/7+U9/9)*        
006340*   RESULTADO: WKS-NORM-LOG10-VALOR = LN(X) / LN(10)             *        
006350******************************************************************        
006360 7150-CALCULA-LOG10.                                                      
006370     MOVE WKS-NORM-VALOR TO WKS-LOG-F                                     
006380     MOVE 0              TO WKS-LOG-K                                     
006390     PERFORM 7151-REDUCE-EXPONENTE THRU 7151-REDUCE-EXPONENTE-E           
006400             UNTIL WKS-LOG-F < 2                                          
006410                                                                          
006420     COMPUTE WKS-LOG-U  = (WKS-LOG-F - 1) / (WKS-LOG-F + 1)               
006430     COMPUTE WKS-LOG-U2 = WKS-LOG-U * WKS-LOG-U                           
006440                                                                          
006450     MOVE WKS-LOG-U TO WKS-LOG-SUMA                                       
006460                                                                          
006470     COMPUTE WKS-LOG-TERMINO = WKS-LOG-U * WKS-LOG-U2                     
006480     COMPUTE WKS-LOG-SUMA = WKS-LOG-SUMA + (WKS-LOG-TERMINO / 3)          
006490                                                                          
006500     COMPUTE WKS-LOG-TERMINO = WKS-LOG-TERMINO * WKS-LOG-U2               
006510     COMPUTE WKS-LOG-SUMA = WKS-LOG-SUMA + (WKS-LOG-TERMINO / 5)          
006520                                                                          
006530     COMPUTE WKS-LOG-TERMINO = WKS-LOG-TERMINO * WKS-LOG-U2               
006540     COMPUTE WKS-LOG-SUMA = WKS-LOG-SUMA + (WKS-LOG-TERMINO / 7)          
006550                                                                          
006560     COMPUTE WKS-LOG-TERMINO = WKS-LOG-TERMINO * WKS-LOG-U2               
006570     COMPUTE WKS-LOG-SUMA = WKS-LOG-SUMA + (WKS-LOG-TERMINO / 9)          
006580                                                                          
006590     COMPUTE WKS-LOG-LN-F = 2 * WKS-LOG-SUMA                              
006600     COMPUTE WKS-LOG-LN-VALOR = WKS-LOG-LN-F +                            
006610                                (WKS-LOG-K * WKS-LN2)                     
006620     COMPUTE WKS-NORM-LOG10-VALOR ROUNDED =                               
006630             WKS-LOG-LN-VALOR / WKS-LN10.                                 
006640 7150-CALCULA-LOG10-E. EXIT.                                              
006650                                                                          
006660 7151-REDUCE-EXPONENTE.                                                   
006670     COMPUTE WKS-LOG-F = WKS-LOG-F / 2                                    
006680     ADD 1 TO WKS-LOG-K.                                                  
006690 7151-REDUCE-EXPONENTE-E. EXIT.                                           
006700                                                                          
006710******************************************************************        
006720*   7200 - NORMALIZADOR LINEAL (LINEAR-NORMALIZE DEL SPEC)       *        
006730******************************************************************        
006740 7200-NORMALIZA-LINEAL.                                                   
006750     IF WKS-NORM-VALOR <= WKS-NORM-MINIMO                                 
006760        MOVE 0 TO WKS-NORM-RESULTADO                                      
006770     ELSE                                                                 
006780        IF WKS-NORM-VALOR >= WKS-NORM-MAXIMO                              
006790           MOVE 100 TO WKS-NORM-RESULTADO                                 
006800        ELSE                                                              
006810           COMPUTE WKS-NORM-RESULTADO ROUNDED =                           
006820              ((WKS-NORM-VALOR - WKS-NORM-MINIMO) /                       
006830               (WKS-NORM-MAXIMO - WKS-NORM-MINIMO)) * 100                 
006840        END-IF                                                            
006850     END-IF.                                                              
006860 7200-NORMALIZA-LINEAL-E. EXIT.                                           
006870                                                                          
006880******************************************************************        
006890*   7300 - COMPONENTE SP (STREAMING), PESO 0.35                  *        
006900******************************************************************        
006910 7300-CALCULA-SP.                                                         
006920     IF AM-SP-STATUS = 'F'                                                
006930        MOVE 0   TO WKS-SP-SCORE                                          
006940        MOVE 'F' TO WKS-SP-STATUS                                         
006950     ELSE                                                                 
006960        MOVE AM-SP-FOLLOWERS TO WKS-NORM-VALOR                            
006970        MOVE       5000      TO WKS-NORM-MINIMO                           
006980        MOVE  200000000      TO WKS-NORM-MAXIMO                           
006990        MOVE     3.698970    TO WKS-NORM-LOG-MIN                          
007000        MOVE     8.301030    TO WKS-NORM-LOG-MAX                          
007010        PERFORM 7100-NORMALIZA-LOG THRU 7100-NORMALIZA-LOG-E              
007020                                                                          
007030        COMPUTE WKS-SP-SCORE ROUNDED =                                    
007040                (AM-SP-POPULARITY * 0.60) +                               
007050                (WKS-NORM-RESULTADO * 0.40)                               
007060                                                                          
007070        IF WKS-SP-SCORE > 100                                             
007080           MOVE 100 TO WKS-SP-SCORE                                       
007090        END-IF                                                            
007100        MOVE 'S' TO WKS-SP-STATUS                                         
007110     END-IF.                                                              
007120 7300-CALCULA-SP-E. EXIT.                                                 
007130                                                                          
007140******************************************************************        
007150*   7400 - COMPONENTE YT (VIDEO), PESO 0.30                      *        
007160******************************************************************        
007170 7400-CALCULA-YT.                                                         
007180     IF AM-YT-STATUS = 'F'                                                
007190        MOVE 0   TO WKS-YT-SCORE                                          
007200        MOVE 'F' TO WKS-YT-STATUS                                         
007210     ELSE                                                                 
007220        MOVE AM-YT-SUBSCRIBERS TO WKS-NORM-VALOR                          
007230        MOVE      1000         TO WKS-NORM-MINIMO                         
007240        MOVE 50000000          TO WKS-NORM-MAXIMO                         
007250        MOVE     3.000000      TO WKS-NORM-LOG-MIN                        
007260        MOVE     7.698970      TO WKS-NORM-LOG-MAX                        
007270        PERFORM 7100-NORMALIZA-LOG THRU 7100-NORMALIZA-LOG-E              
007280        MOVE WKS-NORM-RESULTADO TO WKS-YT-NORM-SUBS                       
007290                                                                          
007300        MOVE AM-YT-AVG-VIEWS  TO WKS-NORM-VALOR                           
007310        MOVE      10000       TO WKS-NORM-MINIMO                          
007320        MOVE 100000000        TO WKS-NORM-MAXIMO                          
007330        MOVE     4.000000     TO WKS-NORM-LOG-MIN                         
007340        MOVE     8.000000     TO WKS-NORM-LOG-MAX                         
007350        PERFORM 7100-NORMALIZA-LOG THRU 7100-NORMALIZA-LOG-E              
007360        MOVE WKS-NORM-RESULTADO TO WKS-YT-NORM-VISTAS                     
007370                                                                          
007380        IF AM-YT-ENGAGEMENT > 25                                          
007390           MOVE 25 TO WKS-YT-ENGAGEMENT-TOPE                              
007400        ELSE                                                              
007410           MOVE AM-YT-ENGAGEMENT TO WKS-YT-ENGAGEMENT-TOPE                
007420        END-IF                                                            
007430                                                                          
007440        COMPUTE WKS-YT-SCORE ROUNDED =                                    
007450                (WKS-YT-NORM-SUBS * 0.40) +                               
007460                (WKS-YT-NORM-VISTAS * 0.35) +                             
007470                WKS-YT-ENGAGEMENT-TOPE                                    
007480                                                                          
007490        IF WKS-YT-SCORE > 100                                             
007500           MOVE 100 TO WKS-YT-SCORE                                       
007510        END-IF                                                            
007520        MOVE 'S' TO WKS-YT-STATUS                                         
007530     END-IF.                                                              
007540 7400-CALCULA-YT-E. EXIT.                                                 
007550                                                                          
007560******************************************************************        
007570*   7500 - COMPONENTE CM (ANALITICA DE INDUSTRIA), PESO 0.25     *        
007580******************************************************************        
007590 7500-CALCULA-CM.                                                         
007600     IF AM-CM-STATUS = 'F'                                                
007610        MOVE 0   TO WKS-CM-SCORE                                          
007620        MOVE 'F' TO WKS-CM-STATUS                                         
007630     ELSE                                                                 
007640        MOVE 0 TO WKS-CM-SUMA                                             
007650        MOVE 0 TO WKS-CM-INCLUIDOS                                        
007660                                                                          
007670        IF AM-CM-RANK > 0                                                 
007680           MOVE AM-CM-RANK TO WKS-CM-RANK-ENTRADA                         
007690           PERFORM 7510-PUNTAJE-RANGO THRU 7510-PUNTAJE-RANGO-E           
007700           COMPUTE WKS-CM-SUMA =                                          
007710                   WKS-CM-SUMA + (WKS-CM-RANK-SCORE * 0.50)               
007720           ADD 1 TO WKS-CM-INCLUIDOS                                      
007730        END-IF                                                            
007740                                                                          
007750        IF AM-CM-SCORE > 0                                                
007760           COMPUTE WKS-CM-SUMA =                                          
007770                   WKS-CM-SUMA + (AM-CM-SCORE * 0.30)                     
007780           ADD 1 TO WKS-CM-INCLUIDOS                                      
007790        END-IF                                                            
007800                                                                          
007810        IF AM-CM-LISTENERS > 0                                            
007820           MOVE AM-CM-LISTENERS TO WKS-NORM-VALOR                         
007830           MOVE      10000      TO WKS-NORM-MINIMO                        
007840           MOVE 100000000       TO WKS-NORM-MAXIMO                        
007850           MOVE     4.000000    TO WKS-NORM-LOG-MIN                       
007860           MOVE     8.000000    TO WKS-NORM-LOG-MAX                       
007870           PERFORM 7100-NORMALIZA-LOG THRU 7100-NORMALIZA-LOG-E           
007880           COMPUTE WKS-CM-SUMA =                                          
007890                   WKS-CM-SUMA + (WKS-NORM-RESULTADO * 0.20)              
007900           ADD 1 TO WKS-CM-INCLUIDOS                                      
007910        END-IF                                                            
007920                                                                          
007930        IF WKS-CM-INCLUIDOS = 0                                           
007940           MOVE 50  TO WKS-CM-SCORE                                       
007950           MOVE 'P' TO WKS-CM-STATUS                                      
007960        ELSE                                                              
007970           COMPUTE WKS-CM-SCORE ROUNDED = WKS-CM-SUMA                     
007980           IF WKS-CM-SCORE > 100                                          
007990              MOVE 100 TO WKS-CM-SCORE                                    
008000           END-IF                                                         
008010           MOVE 'S' TO WKS-CM-STATUS                                      
008020        END-IF                                                            
008030     END-IF.                                                              
008040 7500-CALCULA-CM-E. EXIT.                                                 
008050                                                                          
008060******************************************************************        
008070*   7510 - PUNTAJE PIECEWISE DEL RANGO GLOBAL (1 = MEJOR)        *        
008080******************************************************************        
008090 7510-PUNTAJE-RANGO.                                                      
008100     EVALUATE TRUE                                                        
008110        WHEN WKS-CM-RANK-ENTRADA <= 10                                    
008120           COMPUTE WKS-CM-RANK-SCORE =                                    
008130                   100 - (WKS-CM-RANK-ENTRADA - 1)                        
008140        WHEN WKS-CM-RANK-ENTRADA <= 100                                   
008150           COMPUTE WKS-CM-RANK-SCORE =                                    
008160              90 - ((WKS-CM-RANK-ENTRADA - 10) / 90 * 10)                 
008170        WHEN WKS-CM-RANK-ENTRADA <= 1000                                  
008180           COMPUTE WKS-CM-RANK-SCORE =                                    
008190              80 - ((WKS-CM-RANK-ENTRADA - 100) / 900 * 20)               
008200        WHEN OTHER                                                        
008210           COMPUTE WKS-CM-RANK-SCORE =                                    
008220              60 - ((WKS-CM-RANK-ENTRADA - 1000) / 9000 * 40)             
008230           IF WKS-CM-RANK-SCORE < 20                                      
008240              MOVE 20 TO WKS-CM-RANK-SCORE                                
008250           END-IF                                                         
008260     END-EVALUATE.                                                        
008270 7510-PUNTAJE-RANGO-E. EXIT.                                              
008280                                                                          
008290******************************************************************        
008300*   7600 - COMPONENTE WB (PRESENCIA WEB), PESO 0.03              *        
008310******************************************************************        
008320 7600-CALCULA-WB.                                           SOL-1042      
008330     IF AM-WEB-STATUS = 'F'                                               
008340        MOVE 0   TO WKS-WB-SCORE                                          
008350        MOVE 'F' TO WKS-WB-STATUS                                         
008360     ELSE                                                                 
008370        MOVE AM-NEWS-COUNT TO WKS-NORM-VALOR                              
008380        MOVE            1  TO WKS-NORM-MINIMO                             
008390        MOVE           50  TO WKS-NORM-MAXIMO                             
008400        PERFORM 7200-NORMALIZA-LINEAL THRU 7200-NORMALIZA-LINEAL-E        
008410        COMPUTE WKS-WB-SCORE ROUNDED = WKS-NORM-RESULTADO                 
008420                                                                          
008430        IF AM-NEWS-COUNT > 0                                              
008440           MOVE 'S' TO WKS-WB-STATUS                                      
008450        ELSE                                                              
008460           MOVE 'P' TO WKS-WB-STATUS                                      
008470        END-IF                                                            
008480     END-IF.                                                              
008490 7600-CALCULA-WB-E. EXIT.                                                 
008500                                                                          
008510******************************************************************        
008520*   7700 - COMPONENTE SN (SENTIMIENTO DE PRENSA), PESO 0.07      *        
008530*   NUNCA FALLA - SIEMPRE APORTA UN VALOR NEUTRO POR DEFECTO     *        
008540******************************************************************        
008550 7700-CALCULA-SN.                                           SOL-1699      
008560     IF AM-SN-SCORE-SIGN = '-'                                            
008570        COMPUTE WKS-SN-VALOR-CON-SIGNO = 0 - AM-SN-SCORE                  
008580     ELSE                                                                 
008590        MOVE AM-SN-SCORE TO WKS-SN-VALOR-CON-SIGNO                        
008600     END-IF                                                               
008610                                                                          
008620     COMPUTE WKS-SN-BASE = (WKS-SN-VALOR-CON-SIGNO + 1) * 50              
008630     COMPUTE WKS-SN-PONDERADO = WKS-SN-BASE * AM-SN-CONFIDENCE            
008640     COMPUTE WKS-SN-CASTIGO = AM-SN-CONCERNS * 5                          
008650                                                                          
008660     COMPUTE WKS-SN-SCORE ROUNDED =                                       
008670             WKS-SN-PONDERADO - WKS-SN-CASTIGO                            
008680     IF WKS-SN-SCORE < 0                                                  
008690        MOVE 0 TO WKS-SN-SCORE                                            
008700     END-IF                                                               
008710     IF WKS-SN-SCORE > 100                                                
008720        MOVE 100 TO WKS-SN-SCORE                                          
008730     END-IF                                                               
008740                                                                          
008750     IF AM-SN-SAMPLE-SIZE > 0                                             
008760        MOVE 'S' TO WKS-SN-STATUS                                         
008770     ELSE                                                                 
008780        MOVE 'P' TO WKS-SN-STATUS                                         
008790     END-IF.                                                              
008800 7700-CALCULA-SN-E. EXIT.                                                 
008810                                                                          
008820******************************************************************        
008830*   7800 - PROMEDIO PONDERADO CON DEGRADACION GRACIOSA           *        
008840*   TOTAL = SUMA(SCORE X PESO) SOBRE COMPONENTES S/P             *        
008850*   PESO-DISPONIBLE = SUMA(PESO) SOBRE COMPONENTES S/P           *        
008860******************************************************************        
008870 7800-PROMEDIO-PONDERADO.                                   SOL-1788      
008880     MOVE 0 TO WKS-SUMA-PONDERADA                                         
008890     MOVE 0 TO WKS-SUMA-PESOS-DISP                                        
008900                                                                          
008910     IF WKS-SP-STATUS NOT = 'F'                                           
008920        COMPUTE WKS-SUMA-PONDERADA =                                      
008930                WKS-SUMA-PONDERADA + (WKS-SP-SCORE * 0.35)                
008940        COMPUTE WKS-SUMA-PESOS-DISP = WKS-SUMA-PESOS-DISP + 0.35          
008950     END-IF                                                               
008960                                                                          
008970     IF WKS-YT-STATUS NOT = 'F'                                           
008980        COMPUTE WKS-SUMA-PONDERADA =                                      
008990                WKS-SUMA-PONDERADA + (WKS-YT-SCORE * 0.30)                
009000        COMPUTE WKS-SUMA-PESOS-DISP = WKS-SUMA-PESOS-DISP + 0.30          
009010     END-IF                                                               
009020                                                                          
009030     IF WKS-CM-STATUS NOT = 'F'                                           
009040        COMPUTE WKS-SUMA-PONDERADA =                                      
009050                WKS-SUMA-PONDERADA + (WKS-CM-SCORE * 0.25)                
009060        COMPUTE WKS-SUMA-PESOS-DISP = WKS-SUMA-PESOS-DISP + 0.25          
009070     END-IF                                                               
009080                                                                          
009090     IF WKS-WB-STATUS NOT = 'F'                                           
009100        COMPUTE WKS-SUMA-PONDERADA =                                      
009110                WKS-SUMA-PONDERADA + (WKS-WB-SCORE * 0.03)                
009120        COMPUTE WKS-SUMA-PESOS-DISP = WKS-SUMA-PESOS-DISP + 0.03          
009130     END-IF                                                               
009140                                                                          
009150     IF WKS-SN-STATUS NOT = 'F'                                           
009160        COMPUTE WKS-SUMA-PONDERADA =                                      
009170                WKS-SUMA-PONDERADA + (WKS-SN-SCORE * 0.07)                
009180        COMPUTE WKS-SUMA-PESOS-DISP = WKS-SUMA-PESOS-DISP + 0.07          
009190     END-IF                                                               
009200                                                                          
009210     IF WKS-SUMA-PESOS-DISP = 0                                           
009220        MOVE 0 TO WKS-FINAL-SCORE                                         
009230        MOVE 0 TO WKS-FINAL-CONFIDENCE                                    
009240     ELSE                                                                 
009250        COMPUTE WKS-FINAL-SCORE ROUNDED =                                 
009260                WKS-SUMA-PONDERADA / WKS-SUMA-PESOS-DISP                  
009270        COMPUTE WKS-FINAL-CONFIDENCE ROUNDED =                            
009280                WKS-SUMA-PESOS-DISP                                       
009290     END-IF.                                                              
009300 7800-PROMEDIO-PONDERADO-E. EXIT.                                         
009310                                                                          
009320******************************************************************        
009330*   7900 - ASIGNACION DE LETRA DE CALIFICACION (SOBRE PUNTAJE    *        
009340*          FINAL SIN REDONDEAR)                                 *         
009350******************************************************************        
009360 7900-ASIGNA-CALIFICACION.                                  SOL-1699      
009370     EVALUATE TRUE                                                        
009380        WHEN WKS-FINAL-SCORE >= 95                                        
009390           MOVE 'A+' TO WKS-FINAL-GRADE                                   
009400        WHEN WKS-FINAL-SCORE >= 90                                        
009410           MOVE 'A ' TO WKS-FINAL-GRADE                                   
009420        WHEN WKS-FINAL-SCORE >= 85                                        
009430           MOVE 'B+' TO WKS-FINAL-GRADE                                   
009440        WHEN WKS-FINAL-SCORE >= 80                                        
009450           MOVE 'B ' TO WKS-FINAL-GRADE                                   
009460        WHEN WKS-FINAL-SCORE >= 75                                        
009470           MOVE 'C+' TO WKS-FINAL-GRADE                                   
009480        WHEN WKS-FINAL-SCORE >= 70                                        
009490           MOVE 'C ' TO WKS-FINAL-GRADE                                   
009500        WHEN WKS-FINAL-SCORE >= 60                                        
009510           MOVE 'D ' TO WKS-FINAL-GRADE                                   
009520        WHEN OTHER                                                        
009530           MOVE 'F ' TO WKS-FINAL-GRADE                                   
009540     END-EVALUATE.                                                        
009550 7900-ASIGNA-CALIFICACION-E. EXIT.                                        
009560                                                                          
009570******************************************************************        
009580*   8000 - DERIVA FORTALEZAS, MEJORAS Y ALERTAS DEL ARTISTA      *        
009590*   FORTALEZA  : COMPONENTE CON PUNTAJE >= 80                   *         
009600*   MEJORA     : COMPONENTE FALLIDO (SIN DATOS) O PUNTAJE < 50   *        
009610*   ALERTA     : COMPONENTE CON ESTADO FALLIDO                  *         
009620******************************************************************        
009630 8000-DERIVA-INDICADORES.                                                 
009640     MOVE 0 TO WKS-FORTALEZAS                                             
009650     MOVE 0 TO WKS-MEJORAS                                                
009660     MOVE 0 TO WKS-ALERTAS                                                
009670                                                                          
009680     IF WKS-SP-SCORE >= 80                                                
009690        ADD 1 TO WKS-FORTALEZAS                                           
009700     END-IF                                                               
009710     IF WKS-YT-SCORE >= 80                                                
009720        ADD 1 TO WKS-FORTALEZAS                                           
009730     END-IF                                                               
009740     IF WKS-CM-SCORE >= 80                                                
009750        ADD 1 TO WKS-FORTALEZAS                                           
009760     END-IF                                                               
009770     IF WKS-WB-SCORE >= 80                                                
009780        ADD 1 TO WKS-FORTALEZAS                                           
009790     END-IF                                                               
009800     IF WKS-SN-SCORE >= 80                                                
009810        ADD 1 TO WKS-FORTALEZAS                                           
009820     END-IF                                                               
009830                                                                          
009840     IF WKS-SP-STATUS = 'F' OR WKS-SP-SCORE < 50                          
009850        ADD 1 TO WKS-MEJORAS                                              
009860     END-IF                                                               
009870     IF WKS-YT-STATUS = 'F' OR WKS-YT-SCORE < 50                          
009880        ADD 1 TO WKS-MEJORAS                                              
009890     END-IF                                                               
009900     IF WKS-CM-STATUS = 'F' OR WKS-CM-SCORE < 50                          
009910        ADD 1 TO WKS-MEJORAS                                              
009920     END-IF                                                               
009930     IF WKS-WB-STATUS = 'F' OR WKS-WB-SCORE < 50                          
009940        ADD 1 TO WKS-MEJORAS                                              
009950     END-IF                                                               
009960     IF WKS-SN-STATUS = 'F' OR WKS-SN-SCORE < 50                          
009970        ADD 1 TO WKS-MEJORAS                                              
009980     END-IF                                                               
009990                                                                          
010000     IF WKS-SP-STATUS = 'F'                                               
010010        ADD 1 TO WKS-ALERTAS                                              
010020     END-IF                                                               
010030     IF WKS-YT-STATUS = 'F'                                               
010040        ADD 1 TO WKS-ALERTAS                                              
010050     END-IF                                                               
010060     IF WKS-CM-STATUS = 'F'                                               
010070        ADD 1 TO WKS-ALERTAS                                              
010080     END-IF                                                               
010090     IF WKS-WB-STATUS = 'F'                                               
010100        ADD 1 TO WKS-ALERTAS                                              
010110     END-IF                                                               
010120     IF WKS-SN-STATUS = 'F'                                               
010130        ADD 1 TO WKS-ALERTAS                                              
010140     END-IF                                                               
010150                                                                          
010160     IF WKS-ALERTAS > 0                                                   
010170        MOVE 'S' TO WKS-CON-ALERTA-ARTISTA                                
010180     END-IF.                                                              
010190 8000-DERIVA-INDICADORES-E. EXIT.                                         
