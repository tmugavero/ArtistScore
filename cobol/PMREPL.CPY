000010******************************************************************        
000020*                 C O P Y   P M R E P L                          *        
000030******************************************************************        
000040* APLICACION  : PATROCINIO DE MARCAS                             *        
000050* COPYBOOK    : PMREPL                                           *        
000060* DESCRIPCION : LINEAS DE IMPRESION DEL REPORTE RESUMEN DE       *        
000070*             : CALIFICACION DE ARTISTAS (SCORE-REPORT).         *        
000080*             : ENCABEZADO DE PAGINA, ENCABEZADO DE COLUMNAS,    *        
000090*             : LINEA DE DETALLE Y BLOQUE DE TOTALES.  ESTILO DE *        
000100*             : ENCABEZADOS TOMADO DE LOS REPORTES DE CIERRE DE  *        
000110*             : CICLO YA EXISTENTES EN LA SHOP.                  *        
000120* PROGRAMADOR : J. CHAVEZ (JCH)                                  *        
000130* FECHA       : 03/02/2010                                       *        
000140******************************************************************        
000150*   03/02/2010  JCH  TK-40871  CREACION DEL LAYOUT ORIGINAL      *        
000160******************************************************************        
000170 01  WKS-LIN-ENCABEZADO-1.                                                
000180     05  FILLER                      PIC X(01)  VALUE SPACES.             
000190     05  FILLER                      PIC X(12)  VALUE                     
000200                                          'REPORTE PM01'.                 
000210     05  WKS-ENC1-FECHA              PIC X(10)  VALUE SPACES.             
000220     05  FILLER                      PIC X(20)  VALUE SPACES.             
000230     05  FILLER                      PIC X(28)  VALUE                     
000240                                  'ARTIST SCORE SUMMARY REPORT'.          
000250     05  FILLER                      PIC X(43)  VALUE SPACES.             
000260     05  FILLER                      PIC X(06)  VALUE 'PAGE  '.           
000270     05  WKS-ENC1-PAGINA             PIC ZZ9.                             
000280     05  FILLER                      PIC X(09)  VALUE SPACES.             
000290                                                                          
000300 01  WKS-LIN-ENCABEZADO-2.                                                
000310     05  FILLER                      PIC X(01)  VALUE SPACES.             
000320     05  FILLER                      PIC X(30)  VALUE                     
000330                                               'ARTIST NAME'.             
000340     05  FILLER                      PIC X(08)  VALUE '    SP'.           
000350     05  FILLER                      PIC X(08)  VALUE '    YT'.           
000360     05  FILLER                      PIC X(08)  VALUE '    CM'.           
000370     05  FILLER                      PIC X(08)  VALUE '    WB'.           
000380     05  FILLER                      PIC X(08)  VALUE '    SN'.           
000390     05  FILLER                      PIC X(08)  VALUE ' FINAL'.           
000400     05  FILLER                      PIC X(07)  VALUE 'GRADE'.            
000410     05  FILLER                      PIC X(07)  VALUE ' CONF'.            
000420     05  FILLER                      PIC X(06)  VALUE 'WARN'.             
000430     05  FILLER                      PIC X(23)  VALUE SPACES.             
000440                                                                          
000450 01  WKS-LIN-ENCABEZADO-3.                                                
000460     05  FILLER                      PIC X(01)  VALUE SPACES.             
000470     05  FILLER                      PIC X(30)  VALUE ALL '-'.            
000480     05  FILLER                      PIC X(01)  VALUE SPACES.             
000490     05  FILLER                      PIC X(06)  VALUE ALL '-'.            
000500     05  FILLER                      PIC X(01)  VALUE SPACES.             
000510     05  FILLER                      PIC X(06)  VALUE ALL '-'.            
000520     05  FILLER                      PIC X(01)  VALUE SPACES.             
000530     05  FILLER                      PIC X(06)  VALUE ALL '-'.            
000540     05  FILLER                      PIC X(01)  VALUE SPACES.             
000550     05  FILLER                      PIC X(06)  VALUE ALL '-'.            
000560     05  FILLER                      PIC X(01)  VALUE SPACES.             
000570     05  FILLER                      PIC X(06)  VALUE ALL '-'.            
000580     05  FILLER                      PIC X(01)  VALUE SPACES.             
000590     05  FILLER                      PIC X(05)  VALUE ALL '-'.            
000600     05  FILLER                      PIC X(01)  VALUE SPACES.             
000610     05  FILLER                      PIC X(02)  VALUE ALL '-'.            
000620     05  FILLER                      PIC X(01)  VALUE SPACES.             
000630     05  FILLER                      PIC X(04)  VALUE ALL '-'.            
000640     05  FILLER                      PIC X(01)  VALUE SPACES.             
000650     05  FILLER                      PIC X(01)  VALUE ALL '-'.            
000660     05  FILLER                      PIC X(52)  VALUE SPACES.             
000670                                                                          
000680 01  WKS-LIN-DETALLE.                                                     
000690     05  FILLER                      PIC X(01)  VALUE SPACES.             
000700     05  WKS-DET-NOMBRE              PIC X(30).                           
000710     05  FILLER                      PIC X(01)  VALUE SPACES.             
000720     05  WKS-DET-SP                  PIC ZZ9.99.                          
000730     05  FILLER                      PIC X(01)  VALUE SPACES.             
000740     05  WKS-DET-YT                  PIC ZZ9.99.                          
000750     05  FILLER                      PIC X(01)  VALUE SPACES.             
000760     05  WKS-DET-CM                  PIC ZZ9.99.                          
000770     05  FILLER                      PIC X(01)  VALUE SPACES.             
000780     05  WKS-DET-WB                  PIC ZZ9.99.                          
000790     05  FILLER                      PIC X(01)  VALUE SPACES.             
000800     05  WKS-DET-SN                  PIC ZZ9.99.                          
000810     05  FILLER                      PIC X(01)  VALUE SPACES.             
000820     05  WKS-DET-FINAL               PIC ZZ9.9.                           
000830     05  FILLER                      PIC X(01)  VALUE SPACES.             
000840     05  WKS-DET-GRADE               PIC X(02).                           
000850     05  FILLER                      PIC X(01)  VALUE SPACES.             
000860     05  WKS-DET-CONF                PIC 9.99.                            
000870     05  FILLER                      PIC X(01)  VALUE SPACES.             
000880     05  WKS-DET-WARN                PIC 9.                               
000890     05  FILLER                      PIC X(51)  VALUE SPACES.             
000900                                                                          
000910 01  WKS-LIN-EN-BLANCO               PIC X(132) VALUE SPACES.             
000920                                                                          
000930 01  WKS-LIN-SEPARADOR               PIC X(132) VALUE ALL '='.            
000940                                                                          
000950 01  WKS-LIN-TOTAL-1.                                                     
000960     05  FILLER                      PIC X(01)  VALUE SPACES.             
000970     05  FILLER                      PIC X(20)  VALUE                     
000980                                          'RECORDS PROCESSED:'.           
000990     05  WKS-TOT-REGISTROS           PIC ZZZ9.                            
001000     05  FILLER                      PIC X(15)  VALUE SPACES.             
001010     05  FILLER                      PIC X(15)  VALUE                     
001020                                          'AVERAGE SCORE:'.               
001030     05  WKS-TOT-PROMEDIO            PIC ZZ9.9.                           
001040     05  FILLER                      PIC X(75)  VALUE SPACES.             
001050                                                                          
001060 01  WKS-LIN-TOTAL-2.                                                     
001070     05  FILLER                      PIC X(01)  VALUE SPACES.             
001080     05  FILLER                      PIC X(09)  VALUE 'A-BAND:'.          
001090     05  WKS-TOT-BANDA-A             PIC ZZZ9.                            
001100     05  FILLER                      PIC X(05)  VALUE SPACES.             
001110     05  FILLER                      PIC X(09)  VALUE 'B-BAND:'.          
001120     05  WKS-TOT-BANDA-B             PIC ZZZ9.                            
001130     05  FILLER                      PIC X(05)  VALUE SPACES.             
001140     05  FILLER                      PIC X(09)  VALUE 'C-BAND:'.          
001150     05  WKS-TOT-BANDA-C             PIC ZZZ9.                            
001160     05  FILLER                      PIC X(05)  VALUE SPACES.             
001170     05  FILLER                      PIC X(04)  VALUE 'D:'.               
001180     05  WKS-TOT-BANDA-D             PIC ZZZ9.                            
001190     05  FILLER                      PIC X(05)  VALUE SPACES.             
001200     05  FILLER                      PIC X(04)  VALUE 'F:'.               
001210     05  WKS-TOT-BANDA-F             PIC ZZZ9.                            
001220     05  FILLER                      PIC X(63)  VALUE SPACES.             
001230                                                                          
001240 01  WKS-LIN-TOTAL-3.                                                     
001250     05  FILLER                      PIC X(01)  VALUE SPACES.             
001260     05  FILLER                      PIC X(29)  VALUE                     
001270                                  'ARTISTS WITH DATA WARNINGS:'.          
001280     05  WKS-TOT-CON-ALERTAS         PIC ZZZ9.                            
001290     05  FILLER                      PIC X(98)  VALUE SPACES.             
